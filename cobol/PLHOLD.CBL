000100*_________________________________________________________________________
000200*    PLHOLD.CBL
000300*    HOLD ENGINE -- FINDS THE LOWEST-NUMBERED ROW WITH A FREE BLOCK BIG
000400*    ENOUGH FOR THE REQUEST, SLIDES A WINDOW ACROSS THAT BLOCK TO PICK
000500*    THE HIGHEST-SCORING RUN OF SEATS, SPLITS THE LEFTOVER BACK INTO
000600*    THE FREE-BLOCK POOL, AND FILES THE HOLD.  5900/5910 ARE GENERIC
000700*    FREE-BLOCK-POOL HELPERS -- PLEXPIRE.CBL PERFORMS THEM TOO WHEN IT
000800*    MERGES EXPIRED SEATS BACK IN.
000900*
001000*    1986-04-15  RDH  ORIGINAL, FIRST-FIT ONLY -- NO SCORING.
001100*    1989-07-09  RDH  REWORKED FOR THE FREE-BLOCK POOL (TKT-0091).
001200*    2003-06-02  PDV  ADDED THE SLIDING-WINDOW BEST-SCORE SEARCH AND
001300*                     THE TWO-WAY BLOCK SPLIT (TKT-0207).
001400*    2003-06-25  PDV  FIXED A TIE-BREAK BUG -- EQUAL WINDOW SCORES NOW
001500*                     KEEP SLIDING RIGHT INSTEAD OF STOPPING AT THE
001600*                     FIRST WINDOW FOUND (TKT-0218).
001700*_________________________________________________________________________
001800
001900*----------- 5000 -- TOP-LEVEL HOLD-REQUEST HANDLER ---------------------
002000
002100 5000-HANDLE-HOLD-REQUEST.
002200     PERFORM 3100-VALIDATE-HOLD-REQUEST THRU 3100-EXIT.
002300     IF NOT REQUEST-IS-VALID
002400         MOVE "FAIL" TO OUT-STATUS
002500         ADD 1 TO WT-VALID-FAILS
002600         GO TO 5000-EXIT.
002700     PERFORM 5100-FIND-BEST-BLOCK THRU 5100-EXIT.
002800     IF NOT BLOCK-FOUND
002900         MOVE "FAIL" TO OUT-STATUS
003000         MOVE "NO ADJACENT SEATS" TO W-DETAIL-TEXT
003100         ADD 1 TO WT-HOLDS-DENIED
003200         GO TO 5000-EXIT.
003300     PERFORM 5200-SELECT-WINDOW THRU 5200-EXIT.
003400     PERFORM 5300-SPLIT-BLOCK THRU 5300-EXIT.
003500     ADD 1 TO W-HOLD-ID-CTR.
003600     ADD 1 TO W-HOLD-CNT.
003700     SET HD-IDX TO W-HOLD-CNT.
003800     MOVE W-HOLD-ID-CTR TO HD-HOLD-ID (HD-IDX).
003900     MOVE W-BLOCK-ROW TO HD-ROW (HD-IDX).
004000     COMPUTE HD-START-SEAT (HD-IDX) = W-BLOCK-START-SEAT + W-BEST-START.
004100     MOVE W-REQ-SEATS TO HD-SEAT-CNT (HD-IDX).
004200     MOVE W-CURRENT-CLOCK TO HD-TIME (HD-IDX).
004300     MOVE TXN-EMAIL TO HD-EMAIL (HD-IDX).
004400     MOVE "OK  " TO OUT-STATUS.
004500     PERFORM 8020-BUILD-HOLD-OK-DETAIL.
004600     ADD 1 TO WT-HOLDS-GRANTED.
004700 5000-EXIT.
004800     EXIT.
004900
005000*----------- 5100 -- BLOCK SEARCH ---------------------------------------
005100*    LOWEST FB-ROW AMONG BLOCKS WHOSE FB-SEAT-CNT >= W-REQ-SEATS WINS.
005200*    A TIE ON ROW KEEPS THE FIRST BLOCK FOUND IN THAT ROW (< NOT <=).
005300
005400 5100-FIND-BEST-BLOCK.
005500     MOVE "N" TO W-BLOCK-FOUND.
005600     MOVE 999 TO W-BEST-ROW.
005700     IF W-FREE-BLOCK-CNT NOT = ZERO
005800         PERFORM 5110-CHECK-ONE-BLOCK-FIT
005900            VARYING W-SCAN-SUB FROM 1 BY 1
006000               UNTIL W-SCAN-SUB > W-FREE-BLOCK-CNT.
006100     IF W-BEST-ROW NOT = 999
006200         MOVE "Y" TO W-BLOCK-FOUND
006300         MOVE W-BEST-ROW TO W-BLOCK-ROW
006400         MOVE FB-START-SEAT (W-BEST-BLOCK-SUB) TO W-BLOCK-START-SEAT
006500         MOVE FB-SEAT-CNT (W-BEST-BLOCK-SUB) TO W-BLOCK-LEN.
006600 5100-EXIT.
006700     EXIT.
006800
006900 5110-CHECK-ONE-BLOCK-FIT.
007000     IF FB-SEAT-CNT (W-SCAN-SUB) NOT < W-REQ-SEATS
007100         IF FB-ROW (W-SCAN-SUB) < W-BEST-ROW
007200             MOVE FB-ROW (W-SCAN-SUB) TO W-BEST-ROW
007300             MOVE W-SCAN-SUB TO W-BEST-BLOCK-SUB.
007400
007500*----------- 5200 -- SLIDING-WINDOW BEST-SCORE SEARCH --------------------
007600*    W-BEST-START COMES BACK AS THE 0-RELATIVE OFFSET INTO THE BLOCK
007700*    WHERE THE WINNING WINDOW OF W-REQ-SEATS SEATS BEGINS.  WHEN THE
007800*    BLOCK IS EXACTLY W-REQ-SEATS LONG THE LOOP NEVER RUNS AND THE
007900*    WHOLE BLOCK IS TAKEN, WHICH IS THE CORRECT ANSWER TOO.
008000
008100 5200-SELECT-WINDOW.
008200     MOVE ZERO TO W-WINDOW-SUM.
008300     PERFORM 5210-ADD-INITIAL-SEAT
008400        VARYING W-WIN-SUB FROM 0 BY 1
008500           UNTIL W-WIN-SUB = W-REQ-SEATS.
008600     MOVE W-WINDOW-SUM TO W-MAX-SUM.
008700     MOVE ZERO TO W-BEST-START.
008800     IF W-BLOCK-LEN > W-REQ-SEATS
008900         PERFORM 5220-SLIDE-ONE-STEP
009000            VARYING W-WIN-SUB FROM W-REQ-SEATS BY 1
009100               UNTIL W-WIN-SUB = W-BLOCK-LEN.
009200 5200-EXIT.
009300     EXIT.
009400
009500 5210-ADD-INITIAL-SEAT.
009600     COMPUTE W-SCORE-POS = W-BLOCK-START-SEAT + W-WIN-SUB + 1.
009700     SET SC-IDX TO W-SCORE-POS.
009800     ADD W-SEAT-SCORE (SC-IDX) TO W-WINDOW-SUM.
009900
010000 5220-SLIDE-ONE-STEP.
010100     COMPUTE W-SCORE-POS = W-BLOCK-START-SEAT + W-WIN-SUB + 1.
010200     SET SC-IDX TO W-SCORE-POS.
010300     ADD W-SEAT-SCORE (SC-IDX) TO W-WINDOW-SUM.
010400     COMPUTE W-SCORE-POS = W-BLOCK-START-SEAT
010500                           + (W-WIN-SUB - W-REQ-SEATS) + 1.
010600     SET SC-IDX TO W-SCORE-POS.
010700     SUBTRACT W-SEAT-SCORE (SC-IDX) FROM W-WINDOW-SUM.
010800     IF W-WINDOW-SUM NOT < W-MAX-SUM
010900         MOVE W-WINDOW-SUM TO W-MAX-SUM
011000         COMPUTE W-BEST-START = W-WIN-SUB - W-REQ-SEATS + 1.
011100
011200*----------- 5300 -- BLOCK SPLIT -----------------------------------------
011300*    THE WINDOW [W-BEST-START .. W-BEST-START+W-REQ-SEATS-1] COMES
011400*    OUT OF THE BLOCK.  WHAT IS LEFT ON EACH SIDE (IF ANYTHING) GOES
011500*    BACK INTO THE POOL AS ITS OWN BLOCK, THEN THE ORIGINAL BLOCK ENTRY
011600*    IS DROPPED.
011700
011800 5300-SPLIT-BLOCK.
011900     IF W-BEST-START = ZERO
012000         IF W-REQ-SEATS < W-BLOCK-LEN
012100             COMPUTE W-NEW-BLOCK-START = W-BLOCK-START-SEAT + W-REQ-SEATS
012200             COMPUTE W-NEW-BLOCK-CNT = W-BLOCK-LEN - W-REQ-SEATS
012300             MOVE W-BLOCK-ROW TO W-NEW-BLOCK-ROW
012400             PERFORM 5900-ADD-FREE-BLOCK-ENTRY THRU 5900-EXIT
012500     ELSE
012600         MOVE W-BLOCK-START-SEAT TO W-NEW-BLOCK-START
012700         MOVE W-BEST-START TO W-NEW-BLOCK-CNT
012800         MOVE W-BLOCK-ROW TO W-NEW-BLOCK-ROW
012900         PERFORM 5900-ADD-FREE-BLOCK-ENTRY THRU 5900-EXIT
013000         COMPUTE W-TAIL-START-CHK = W-BEST-START + W-REQ-SEATS
013100         IF W-TAIL-START-CHK < W-BLOCK-LEN
013200             COMPUTE W-NEW-BLOCK-START =
013300                     W-BLOCK-START-SEAT + W-TAIL-START-CHK
013400             COMPUTE W-NEW-BLOCK-CNT = W-BLOCK-LEN - W-TAIL-START-CHK
013500             MOVE W-BLOCK-ROW TO W-NEW-BLOCK-ROW
013600             PERFORM 5900-ADD-FREE-BLOCK-ENTRY THRU 5900-EXIT.
013700     MOVE W-BEST-BLOCK-SUB TO W-SCAN-SUB.
013800     PERFORM 5910-REMOVE-BLOCK-AT THRU 5910-EXIT.
013900 5300-EXIT.
014000     EXIT.
014100
014200*----------- 5900/5910 -- GENERIC FREE-BLOCK-POOL HELPERS ---------------
014300*    5900 APPENDS W-NEW-BLOCK-ROW/START/CNT AS A NEW POOL ENTRY.
014400*    5910 DROPS THE POOL ENTRY AT W-SCAN-SUB BY COMPACTING THE TABLE.
014500*    PLEXPIRE.CBL PERFORMS BOTH OF THESE WHEN IT MERGES RELEASED SEATS
014600*    BACK INTO THE POOL.
014700
014800 5900-ADD-FREE-BLOCK-ENTRY.
014900     ADD 1 TO W-FREE-BLOCK-CNT.
015000     SET FB-IDX TO W-FREE-BLOCK-CNT.
015100     MOVE W-NEW-BLOCK-ROW TO FB-ROW (FB-IDX).
015200     MOVE W-NEW-BLOCK-START TO FB-START-SEAT (FB-IDX).
015300     MOVE W-NEW-BLOCK-CNT TO FB-SEAT-CNT (FB-IDX).
015400 5900-EXIT.
015500     EXIT.
015600
015700 5910-REMOVE-BLOCK-AT.
015800     COMPUTE W-KEEP-SUB = W-SCAN-SUB.
015900     COMPUTE W-SCAN-SUB = W-SCAN-SUB + 1.
016000     PERFORM 5911-SHIFT-ONE-BLOCK-DOWN
016100        VARYING W-SCAN-SUB FROM W-SCAN-SUB BY 1
016200           UNTIL W-SCAN-SUB > W-FREE-BLOCK-CNT.
016300     SUBTRACT 1 FROM W-FREE-BLOCK-CNT.
016400 5910-EXIT.
016500     EXIT.
016600
016700 5911-SHIFT-ONE-BLOCK-DOWN.
016800     MOVE W-FREE-BLOCK (W-SCAN-SUB) TO W-FREE-BLOCK (W-KEEP-SUB).
016900     ADD 1 TO W-KEEP-SUB.
