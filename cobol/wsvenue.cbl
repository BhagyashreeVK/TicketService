000100*_________________________________________________________________________
000200*    wsvenue.cbl
000300*    SHARED WORKING-STORAGE FOR THE VENUE SEAT-RESERVATION ENGINE.
000400*    COPYD INTO VENUE-RESERVATION-SYSTEM.COB ONLY -- THIS IS A ONE-
000500*    CONSUMER WORK AREA, KEPT IN ITS OWN BOOK SO THE PL-LIBRARIES
000600*    BELOW (PLSCORE/PLVALID/PLAVAIL/PLHOLD/PLRESV/PLEXPIRE/PLREPORT)
000700*    CAN ALL SEE THE SAME VENUE STATE WITHOUT LINKAGE GYMNASTICS.
000800*
000900*    1986-03-14  RDH  ORIGINAL BOOK FOR THE TICKET-HOLD PROJECT.
001000*    1989-07-02  RDH  ADDED THE FREE-BLOCK POOL (PROJECT TKT-0091).
001100*    1994-11-21  JMK  RAISED HOLD/RESERVATION TABLE SIZES (TKT-0144).
001200*    1999-01-08  JMK  Y2K SWEEP -- NO 2-DIGIT YEARS IN THIS BOOK,
001300*                     TXN-TIME WAS ALWAYS A SECONDS COUNTER. NO CHANGE.
001400*    2003-05-30  PDV  ADDED W-SEAT-SCORE-N REDEFINES FOR THE SLIDING
001500*                     WINDOW COMPARE (TKT-0207).
001600*    2006-09-12  PDV  REPLACED THE OLD RANDOM-CODE CALL WITH THE
001700*                     BASE-36 SEQUENTIAL CODE BUILDER (TKT-0251).
001800*_________________________________________________________________________
001900
002000 01  W-VENUE-CONTROL.
002100     05  W-NUM-ROWS              PIC 9(03)     COMP.
002200     05  W-SEATS-PER-ROW         PIC 9(03)     COMP.
002300     05  W-HOLD-TIMEOUT          PIC 9(05)     COMP.
002400     05  W-HOLD-ID-CTR           PIC 9(05)     COMP.
002500     05  W-CURRENT-CLOCK         PIC 9(09)     COMP.
002600     05  W-REQ-SEATS             PIC 9(03)     COMP.
002700     05  W-CODE-SEQ-CTR          PIC 9(09)     COMP.
002800     05  FILLER                   PIC X(08).
002900
003000*----------- SEAT-SCORE TABLE (ONE ROW WIDTH, SHARED BY EVERY ROW) ---
003100
003200 01  W-SCORE-TABLE.
003300     05  W-SCORE-ENTRY OCCURS 999 TIMES INDEXED BY SC-IDX.
003400         10  W-SEAT-SCORE        PIC 9(02)V9(02).
003500         10  W-SEAT-SCORE-N REDEFINES W-SEAT-SCORE
003600                                  PIC 9(04).
003700
003800*----------- FREE-SEAT-BLOCK POOL, ONE ENTRY PER CONTIGUOUS BLOCK ----
003900*    BLOCKS ARE NOT KEPT IN ANY PARTICULAR ROW ORDER -- 5100-FIND-
004000*    BEST-BLOCK SCANS THE WHOLE POOL AND KEEPS THE LOWEST-ROW FIT.
004100
004200 77  W-FREE-BLOCK-CNT            PIC 9(05)     COMP.
004300 01  W-FREE-BLOCK-TABLE.
004400     05  W-FREE-BLOCK OCCURS 5000 TIMES INDEXED BY FB-IDX.
004500         10  FB-ROW-SEAT-GROUP.
004600             15  FB-ROW           PIC 9(03).
004700             15  FB-START-SEAT    PIC 9(03).
004800         10  FB-ROW-SEAT-KEY REDEFINES FB-ROW-SEAT-GROUP
004900                                  PIC 9(06).
005000         10  FB-SEAT-CNT          PIC 9(03).
005100         10  FILLER               PIC X(03).
005200
005300*----------- SEAT-HOLD TABLE, UNEXPIRED HOLDS ONLY --------------------
005400*    HD-START-SEAT/HD-SEAT-CNT CARRY THE HELD RANGE -- A HOLD IS
005500*    ALWAYS A SINGLE CONTIGUOUS RUN OF SEATS (SEE 5200-SELECT-WINDOW).
005600*    ENTRIES STAY IN ASCENDING HD-TIME ORDER BECAUSE TRANSACTIONS ARE
005700*    READ IN ASCENDING TXN-TIME ORDER AND A NEW HOLD IS ALWAYS
005800*    APPENDED AT W-HOLD-CNT + 1.
005900
006000 77  W-HOLD-CNT                  PIC 9(05)     COMP.
006100 01  W-HOLD-TABLE.
006200     05  W-HOLD OCCURS 3000 TIMES INDEXED BY HD-IDX.
006300         10  HD-HOLD-ID           PIC 9(05).
006400         10  HD-ROW-SEAT-GROUP.
006500             15  HD-ROW           PIC 9(03).
006600             15  HD-START-SEAT    PIC 9(03).
006700         10  HD-ROW-SEAT-KEY REDEFINES HD-ROW-SEAT-GROUP
006800                                  PIC 9(06).
006900         10  HD-SEAT-CNT          PIC 9(03).
007000         10  HD-TIME              PIC 9(09).
007100         10  HD-EMAIL             PIC X(40).
007200         10  FILLER               PIC X(05).
007300
007400*----------- RESERVATION TABLE, KEYED BY CONFIRMATION CODE ------------
007500
007600 77  W-RSV-CNT                   PIC 9(05)     COMP.
007700 01  W-RSV-TABLE.
007800     05  W-RSV OCCURS 3000 TIMES INDEXED BY RV-IDX.
007900         10  RV-CONF-CODE         PIC X(08).
008000         10  RV-ROW               PIC 9(03).
008100         10  RV-START-SEAT        PIC 9(03).
008200         10  RV-SEAT-CNT          PIC 9(03).
008300         10  FILLER               PIC X(03).
008400
008500*----------- RUN CONTROL TOTALS, PRINTED BY 8900-WRITE-CONTROL-TOTALS -
008600
008700 01  W-RUN-TOTALS.
008800     05  WT-TXN-READ              PIC 9(07)     COMP.
008900     05  WT-HOLDS-GRANTED         PIC 9(07)     COMP.
009000     05  WT-HOLDS-DENIED          PIC 9(07)     COMP.
009100     05  WT-VALID-FAILS           PIC 9(07)     COMP.
009200     05  WT-RSV-MADE              PIC 9(07)     COMP.
009300     05  WT-HOLDS-EXPIRED         PIC 9(07)     COMP.
009400     05  W-AVAIL-COUNT           PIC 9(06)     COMP.
009500     05  FILLER                   PIC X(06).
009600
009700*----------- GENERAL-PURPOSE SUBSCRIPTS AND SCRATCH FLAGS -------------
009800
009900 01  W-SUBSCRIPTS.
010000     05  W-ROW-SUB               PIC 9(03)     COMP.
010100     05  W-SEAT-SUB              PIC 9(03)     COMP.
010200     05  W-SCAN-SUB              PIC 9(05)     COMP.
010300     05  W-KEEP-SUB              PIC 9(05)     COMP.
010400     05  W-BEST-BLOCK-SUB        PIC 9(05)     COMP.
010500     05  W-BEST-ROW              PIC 9(03)     COMP.
010600     05  W-BLOCK-ROW             PIC 9(03)     COMP.
010700     05  W-BLOCK-START-SEAT      PIC 9(03)     COMP.
010800     05  W-BLOCK-LEN             PIC 9(03)     COMP.
010900     05  W-SCORE-POS             PIC 9(03)     COMP.
011000     05  W-WIN-SUB               PIC 9(03)     COMP.
011100     05  W-BEST-START            PIC 9(03)     COMP.
011200     05  W-WINDOW-SUM            PIC 9(06)V9(02) COMP.
011300     05  W-MAX-SUM               PIC 9(06)V9(02) COMP.
011400     05  W-TAIL-START-CHK        PIC 9(03)     COMP.
011500     05  W-NEW-BLOCK-ROW         PIC 9(03)     COMP.
011600     05  W-NEW-BLOCK-START       PIC 9(03)     COMP.
011700     05  W-NEW-BLOCK-CNT         PIC 9(03)     COMP.
011800     05  W-NEXT-MATCH-SUB        PIC 9(05)     COMP.
011900     05  W-PREV-MATCH-SUB        PIC 9(05)     COMP.
012000     05  W-SEEK-NEXT             PIC 9(03)     COMP.
012100     05  W-SEEK-PREV-END         PIC 9(03)     COMP.
012200     05  W-REL-ROW               PIC 9(03)     COMP.
012300     05  W-REL-START             PIC 9(03)     COMP.
012400     05  W-REL-CNT               PIC 9(03)     COMP.
012500     05  W-MERGE-START           PIC 9(03)     COMP.
012600     05  W-MERGE-CNT             PIC 9(03)     COMP.
012700     05  W-EXP-IDX               PIC 9(05)     COMP.
012800     05  W-EXPIRE-AT             PIC 9(10)     COMP.
012900     05  W-LIST-START            PIC 9(03)     COMP.
013000     05  W-LIST-CNT              PIC 9(03)     COMP.
013100     05  W-LIST-END              PIC 9(03)     COMP.
013200     05  W-DETAIL-PTR            PIC 9(03)     COMP.
013300     05  W-CODE-DIGIT-SUB        PIC 9(01)     COMP.
013400     05  W-CODE-REMAINDER        PIC 9(02)     COMP.
013500     05  W-CODE-QUOTIENT         PIC 9(09)     COMP.
013600
013700 01  W-ENGINE-SWITCHES.
013800     05  W-BLOCK-FOUND            PIC X.
013900         88  BLOCK-FOUND              VALUE "Y".
014000     05  W-VALID-REQUEST          PIC X.
014100         88  REQUEST-IS-VALID         VALUE "Y".
014200     05  W-HOLD-FOUND             PIC X.
014300         88  HOLD-IS-FOUND            VALUE "Y".
014400     05  W-RSV-FOUND              PIC X.
014500         88  RSV-IS-FOUND             VALUE "Y".
014600     05  W-FOUND-NONBLANK         PIC X.
014700         88  FOUND-NONBLANK           VALUE "Y".
014800     05  W-LOCAL-OK               PIC X.
014900         88  LOCAL-PART-OK            VALUE "Y".
015000     05  W-DOMAIN-OK              PIC X.
015100         88  DOMAIN-PART-OK           VALUE "Y".
015200     05  W-EMAIL-VALID            PIC X.
015300         88  EMAIL-IS-VALID           VALUE "Y".
015400     05  FILLER                   PIC X(04).
015500
015600*----------- SEAT-SCORE BUILD SCRATCH (PLSCORE.CBL) --------------------
015700
015800 01  W-SCORE-WORK.
015900     05  W-MID                   PIC 9(03)     COMP.
016000     05  W-REM                   PIC 9(01)     COMP.
016100     05  W-DIVISOR               PIC 9(03)     COMP.
016200     05  W-NUMERATOR             PIC 9(03)     COMP.
016300     05  W-ROW-WIDTH-EVEN         PIC X.
016400         88  ROW-WIDTH-IS-EVEN        VALUE "Y".
016500     05  FILLER                   PIC X(03).
016600
016700*----------- E-MAIL VALIDATION SCRATCH (PLVALID.CBL) ------------------
016800
016900 01  W-EMAIL-CHECK.
017000     05  W-EMAIL-TO-CHECK        PIC X(40).
017100     05  W-LOCAL-PART            PIC X(40).
017200     05  W-DOMAIN-PART           PIC X(40).
017300     05  W-SCAN-FIELD            PIC X(40).
017400     05  W-CMP-A                 PIC X(40).
017500     05  W-CMP-B                 PIC X(40).
017600     05  W-ONE-CHAR              PIC X.
017700     05  W-AT-COUNT              PIC 9(02)     COMP.
017800     05  W-DOT-COUNT             PIC 9(02)     COMP.
017900     05  W-LAST-DOT-POS          PIC 9(02)     COMP.
018000     05  W-TAIL-START            PIC 9(02)     COMP.
018100     05  W-TAIL-LEN              PIC 9(02)     COMP.
018200     05  W-SCAN-LEN              PIC 9(02)     COMP.
018300     05  W-CHECK-LEN             PIC 9(02)     COMP.
018400     05  W-CHECK-SUB             PIC 9(02)     COMP.
018500     05  FILLER                   PIC X(04).
018600
018700*----------- CONFIRMATION-CODE BUILD AREA (PLRESV.CBL) ----------------
018800*    REPLACES THE OLD RANDOMSTRINGUTILS CALL -- A MONOTONIC COUNTER
018900*    CONVERTED TO BASE 36 GIVES A DETERMINISTIC, UNIQUE, 8-CHARACTER
019000*    UPPERCASE-ALPHANUMERIC CODE (TKT-0251).
019100
019200 01  W-CODE-BUILD-AREA.
019300     05  W-CODE-BUILD            PIC X(08).
019400 01  W-CODE-BUILD-CHARS REDEFINES W-CODE-BUILD-AREA.
019500     05  W-CODE-CHAR OCCURS 8 TIMES INDEXED BY CD-IDX
019600                                  PIC X.
019700 01  W-NEW-CONF-CODE             PIC X(08).
019800 01  W-CODE-ALPHABET             PIC X(36)
019900         VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020000
020100*----------- RESULT-LINE DETAIL BUILD AREA (PLREPORT.CBL) -------------
020200
020300 01  W-DETAIL-BUILD.
020400     05  W-DETAIL-TEXT           PIC X(60).
020500     05  W-NUM-5                 PIC 9(05).
020600     05  W-NUM-3                 PIC 9(03).
020700     05  FILLER                   PIC X(04).
