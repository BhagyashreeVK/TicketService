000100*_________________________________________________________________________
000200*    PLVALID.CBL
000300*    REQUEST VALIDATOR -- FIELD-LEVEL EDITS FOR HOLD AND RESERVE
000400*    TRANSACTIONS, INCLUDING THE HOME-GROWN E-MAIL FORMAT CHECK.  THIS
000500*    BOOK HAS NO CALL TO ANY VENDOR REGEX PACKAGE -- THE SHOP NEVER HAD
000600*    ONE ON THE MAINFRAME, SO THE FORMAT RULES ARE WALKED A CHARACTER
000700*    AT A TIME AGAINST W-SCAN-FIELD.
000800*
000900*    1986-04-02  RDH  ORIGINAL, FOLLOWING THE SAME FIELD-BY-FIELD
001000*                     GET-PARAGRAPH EDIT STYLE AS THE WILL-CALL WINDOW
001100*                     PATRON LOOKUP SCREENS.
001200*    1991-02-11  RDH  ADDED THE E-MAIL FORMAT CHECK (TKT-0058) -- BEFORE
001300*                     THIS, ONLY BLANKS WERE REJECTED.
001400*    1998-12-03  JMK  Y2K SWEEP -- NO DATE FIELDS IN THIS BOOK. NO CHANGE.
001500*    2003-06-19  PDV  SPLIT LOCAL-PART AND DOMAIN-PART CHECKS INTO THEIR
001600*                     OWN PARAGRAPHS AFTER A BAD DOMAIN SLIPPED A ONE-
001700*                     LETTER TOP LEVEL DOMAIN PAST THE OLD CHECK (TKT-0213).
001800*_________________________________________________________________________
001900
002000*----------- 3000 -- E-MAIL FORMAT CHECK -------------------------------
002100*    EXPECTS W-EMAIL-TO-CHECK LOADED BY THE CALLER.  SETS EMAIL-IS-
002200*    VALID.  THE RULE: EXACTLY ONE "@"; A NON-EMPTY LOCAL PART THAT
002300*    DOES NOT START OR END WITH "." AND HAS NO "..": A DOMAIN PART
002400*    WITH AT LEAST ONE "." THAT DOES NOT START OR END WITH "." AND HAS
002500*    NO "..", WHOSE FINAL LABEL IS AT LEAST 2 LOWERCASE LETTERS.
002600
002700 3000-VALIDATE-EMAIL.
002800     MOVE "N" TO W-EMAIL-VALID.
002900     MOVE ZERO TO W-AT-COUNT.
003000     INSPECT W-EMAIL-TO-CHECK TALLYING W-AT-COUNT FOR ALL "@".
003100     IF W-AT-COUNT NOT = 1
003200         GO TO 3000-EXIT.
003300     MOVE SPACES TO W-LOCAL-PART W-DOMAIN-PART.
003400     UNSTRING W-EMAIL-TO-CHECK DELIMITED BY "@"
003500         INTO W-LOCAL-PART W-DOMAIN-PART.
003600     PERFORM 3020-CHECK-LOCAL-PART THRU 3020-EXIT.
003700     IF NOT LOCAL-PART-OK
003800         GO TO 3000-EXIT.
003900     PERFORM 3030-CHECK-DOMAIN-PART THRU 3030-EXIT.
004000     IF NOT DOMAIN-PART-OK
004100         GO TO 3000-EXIT.
004200     MOVE "Y" TO W-EMAIL-VALID.
004300 3000-EXIT.
004400     EXIT.
004500
004600*----------- 3010 -- SHARED "LENGTH OF W-SCAN-FIELD" HELPER -----------
004700*    CALLER MOVES THE FIELD TO BE MEASURED INTO W-SCAN-FIELD FIRST.
004800*    RETURNS THE TRIMMED LENGTH IN W-SCAN-LEN (ZERO IF ALL BLANK).
004900
005000 3010-FIND-LENGTH.
005100     MOVE ZERO TO W-SCAN-LEN.
005200     MOVE "N" TO W-FOUND-NONBLANK.
005300     PERFORM 3011-CHECK-ONE-POS-BLANK
005400        VARYING W-CHECK-SUB FROM 40 BY -1
005500           UNTIL W-CHECK-SUB = ZERO OR FOUND-NONBLANK.
005600 3010-EXIT.
005700     EXIT.
005800
005900 3011-CHECK-ONE-POS-BLANK.
006000     IF W-SCAN-FIELD (W-CHECK-SUB:1) NOT = SPACE
006100         MOVE "Y" TO W-FOUND-NONBLANK
006200         MOVE W-CHECK-SUB TO W-SCAN-LEN.
006300
006400*----------- 3020 -- LOCAL-PART (BEFORE THE "@") CHECK -----------------
006500
006600 3020-CHECK-LOCAL-PART.
006700     MOVE "N" TO W-LOCAL-OK.
006800     MOVE W-LOCAL-PART TO W-SCAN-FIELD.
006900     PERFORM 3010-FIND-LENGTH THRU 3010-EXIT.
007000     MOVE W-SCAN-LEN TO W-CHECK-LEN.
007100     IF W-CHECK-LEN = ZERO
007200         GO TO 3020-EXIT.
007300     IF W-SCAN-FIELD (1:1) = "."
007400         GO TO 3020-EXIT.
007500     IF W-SCAN-FIELD (W-CHECK-LEN:1) = "."
007600         GO TO 3020-EXIT.
007700     MOVE "Y" TO W-LOCAL-OK.
007800     PERFORM 3021-CHECK-ALLOWED-LOCAL-CHAR
007900        VARYING W-CHECK-SUB FROM 1 BY 1
008000           UNTIL W-CHECK-SUB > W-CHECK-LEN OR NOT LOCAL-PART-OK.
008100     IF LOCAL-PART-OK AND W-CHECK-LEN > 1
008200         PERFORM 3022-CHECK-LOCAL-DOUBLE-DOT
008300            VARYING W-CHECK-SUB FROM 2 BY 1
008400               UNTIL W-CHECK-SUB > W-CHECK-LEN OR NOT LOCAL-PART-OK.
008500 3020-EXIT.
008600     EXIT.
008700
008800 3021-CHECK-ALLOWED-LOCAL-CHAR.
008900     MOVE W-SCAN-FIELD (W-CHECK-SUB:1) TO W-ONE-CHAR.
009000     IF W-ONE-CHAR NOT ALPHABETIC-LOWER
009100        AND W-ONE-CHAR NOT ALPHABETIC-UPPER
009200        AND W-ONE-CHAR NOT NUMERIC
009300        AND W-ONE-CHAR NOT = "-"
009400        AND W-ONE-CHAR NOT = "+"
009500        AND W-ONE-CHAR NOT = "_"
009600        AND W-ONE-CHAR NOT = "."
009700            MOVE "N" TO W-LOCAL-OK.
009800
009900 3022-CHECK-LOCAL-DOUBLE-DOT.
010000     IF W-SCAN-FIELD (W-CHECK-SUB:1) = "."
010100         AND W-SCAN-FIELD (W-CHECK-SUB - 1:1) = "."
010200             MOVE "N" TO W-LOCAL-OK.
010300
010400*----------- 3030 -- DOMAIN-PART (AFTER THE "@") CHECK ------------------
010500
010600 3030-CHECK-DOMAIN-PART.
010700     MOVE "N" TO W-DOMAIN-OK.
010800     MOVE W-DOMAIN-PART TO W-SCAN-FIELD.
010900     PERFORM 3010-FIND-LENGTH THRU 3010-EXIT.
011000     MOVE W-SCAN-LEN TO W-CHECK-LEN.
011100     IF W-CHECK-LEN = ZERO
011200         GO TO 3030-EXIT.
011300     IF W-SCAN-FIELD (1:1) = "."
011400         GO TO 3030-EXIT.
011500     IF W-SCAN-FIELD (W-CHECK-LEN:1) = "."
011600         GO TO 3030-EXIT.
011700     MOVE "Y" TO W-DOMAIN-OK.
011800     PERFORM 3031-CHECK-ALLOWED-DOMAIN-CHAR
011900        VARYING W-CHECK-SUB FROM 1 BY 1
012000           UNTIL W-CHECK-SUB > W-CHECK-LEN OR NOT DOMAIN-PART-OK.
012100     IF DOMAIN-PART-OK AND W-CHECK-LEN > 1
012200         PERFORM 3032-CHECK-DOMAIN-DOUBLE-DOT
012300            VARYING W-CHECK-SUB FROM 2 BY 1
012400               UNTIL W-CHECK-SUB > W-CHECK-LEN OR NOT DOMAIN-PART-OK.
012500     IF DOMAIN-PART-OK
012600         MOVE ZERO TO W-DOT-COUNT
012700         MOVE ZERO TO W-LAST-DOT-POS
012800         PERFORM 3033-SCAN-FOR-DOTS
012900            VARYING W-CHECK-SUB FROM 1 BY 1
013000               UNTIL W-CHECK-SUB > W-CHECK-LEN
013100         IF W-DOT-COUNT = ZERO
013200             MOVE "N" TO W-DOMAIN-OK.
013300     IF DOMAIN-PART-OK
013400         COMPUTE W-TAIL-LEN = W-CHECK-LEN - W-LAST-DOT-POS
013500         IF W-TAIL-LEN < 2
013600             MOVE "N" TO W-DOMAIN-OK
013700         ELSE
013800             COMPUTE W-TAIL-START = W-LAST-DOT-POS + 1
013900             PERFORM 3034-CHECK-TAIL-LOWERCASE
014000                VARYING W-CHECK-SUB FROM W-TAIL-START BY 1
014100                   UNTIL W-CHECK-SUB > W-CHECK-LEN
014200                      OR NOT DOMAIN-PART-OK.
014300 3030-EXIT.
014400     EXIT.
014500
014600 3031-CHECK-ALLOWED-DOMAIN-CHAR.
014700     MOVE W-SCAN-FIELD (W-CHECK-SUB:1) TO W-ONE-CHAR.
014800     IF W-ONE-CHAR NOT ALPHABETIC-LOWER
014900        AND W-ONE-CHAR NOT ALPHABETIC-UPPER
015000        AND W-ONE-CHAR NOT NUMERIC
015100        AND W-ONE-CHAR NOT = "-"
015200        AND W-ONE-CHAR NOT = "."
015300            MOVE "N" TO W-DOMAIN-OK.
015400
015500 3032-CHECK-DOMAIN-DOUBLE-DOT.
015600     IF W-SCAN-FIELD (W-CHECK-SUB:1) = "."
015700         AND W-SCAN-FIELD (W-CHECK-SUB - 1:1) = "."
015800             MOVE "N" TO W-DOMAIN-OK.
015900
016000 3033-SCAN-FOR-DOTS.
016100     IF W-SCAN-FIELD (W-CHECK-SUB:1) = "."
016200         ADD 1 TO W-DOT-COUNT
016300         MOVE W-CHECK-SUB TO W-LAST-DOT-POS.
016400
016500 3034-CHECK-TAIL-LOWERCASE.
016600     MOVE W-SCAN-FIELD (W-CHECK-SUB:1) TO W-ONE-CHAR.
016700     IF W-ONE-CHAR NOT ALPHABETIC-LOWER
016800         MOVE "N" TO W-DOMAIN-OK.
016900
017000*----------- 3100 -- HOLD-REQUEST VALIDATION ----------------------------
017100*    TXN-NUM-SEATS MUST BE NON-ZERO, TXN-EMAIL MUST PASS 3000, AND THE
017200*    VENUE MUST HAVE AT LEAST ONE FREE BLOCK ON THE BOOKS.  NOTE THE
017300*    "NO ADJACENT SEATS" TEXT IS SHARED WITH THE BUSINESS-RULE DENIAL
017400*    IN PLHOLD.CBL -- ONLY THE RUN-TOTAL BUCKET DIFFERS.
017500
017600 3100-VALIDATE-HOLD-REQUEST.
017700     MOVE "N" TO W-VALID-REQUEST.
017800     MOVE SPACES TO W-DETAIL-TEXT.
017900     IF TXN-NUM-SEATS = ZERO
018000         MOVE "INVALID SEAT COUNT" TO W-DETAIL-TEXT
018100         GO TO 3100-EXIT.
018200     MOVE TXN-EMAIL TO W-EMAIL-TO-CHECK.
018300     PERFORM 3000-VALIDATE-EMAIL THRU 3000-EXIT.
018400     IF NOT EMAIL-IS-VALID
018500         MOVE "INVALID EMAIL" TO W-DETAIL-TEXT
018600         GO TO 3100-EXIT.
018700     IF W-FREE-BLOCK-CNT = ZERO
018800         MOVE "NO ADJACENT SEATS" TO W-DETAIL-TEXT
018900         GO TO 3100-EXIT.
019000     MOVE "Y" TO W-VALID-REQUEST.
019100 3100-EXIT.
019200     EXIT.
019300
019400*----------- 3200 -- RESERVE-REQUEST VALIDATION --------------------------
019500*    TXN-EMAIL MUST PASS 3000, TXN-HOLD-ID MUST STILL BE ON THE HOLD
019600*    TABLE, AND THE REQUEST E-MAIL MUST MATCH THE HOLD'S E-MAIL
019700*    WITHOUT REGARD TO CASE.  LEAVES HD-IDX POINTING AT THE MATCHED
019800*    HOLD FOR THE CALLER (PLRESV.CBL).
019900
020000 3200-VALIDATE-RESERVE-REQUEST.
020100     MOVE "N" TO W-VALID-REQUEST.
020200     MOVE SPACES TO W-DETAIL-TEXT.
020300     MOVE TXN-EMAIL TO W-EMAIL-TO-CHECK.
020400     PERFORM 3000-VALIDATE-EMAIL THRU 3000-EXIT.
020500     IF NOT EMAIL-IS-VALID
020600         MOVE "INVALID EMAIL" TO W-DETAIL-TEXT
020700         GO TO 3200-EXIT.
020800     PERFORM 3210-FIND-HOLD-BY-ID THRU 3210-EXIT.
020900     IF NOT HOLD-IS-FOUND
021000         MOVE "HOLD NOT FOUND" TO W-DETAIL-TEXT
021100         GO TO 3200-EXIT.
021200     MOVE TXN-EMAIL TO W-CMP-A.
021300     MOVE HD-EMAIL (HD-IDX) TO W-CMP-B.
021400     INSPECT W-CMP-A CONVERTING
021500         "abcdefghijklmnopqrstuvwxyz" TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021600     INSPECT W-CMP-B CONVERTING
021700         "abcdefghijklmnopqrstuvwxyz" TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021800     IF W-CMP-A NOT = W-CMP-B
021900         MOVE "EMAIL MISMATCH" TO W-DETAIL-TEXT
022000         GO TO 3200-EXIT.
022100     MOVE "Y" TO W-VALID-REQUEST.
022200 3200-EXIT.
022300     EXIT.
022400
022500 3210-FIND-HOLD-BY-ID.
022600     MOVE "N" TO W-HOLD-FOUND.
022700     IF W-HOLD-CNT NOT = ZERO
022800         PERFORM 3211-CHECK-ONE-HOLD-ID
022900            VARYING HD-IDX FROM 1 BY 1
023000               UNTIL HD-IDX > W-HOLD-CNT OR HOLD-IS-FOUND.
023100 3210-EXIT.
023200     EXIT.
023300
023400 3211-CHECK-ONE-HOLD-ID.
023500     IF HD-HOLD-ID (HD-IDX) = TXN-HOLD-ID
023600         MOVE "Y" TO W-HOLD-FOUND.
