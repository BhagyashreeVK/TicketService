000100*_________________________________________________________________________
000200*    PLREPORT.CBL
000300*    RESULT-LINE AND CONTROL-TOTAL REPORTING -- ONE OUT-DETAIL LINE IS
000400*    BUILT PER TRANSACTION BY THE HANDLER THAT PROCESSED IT (8010/8020/
000500*    8030/8040), THEN 8000 WRITES THE RECORD.  8900 WRITES THE SEVEN
000600*    END-OF-RUN TOTALS AFTER THE LAST TRANSACTION, USING THE SAME
000700*    RESULTS-FILE THROUGH THE RESULT-LINE-TEXT REDEFINITION.
000800*
000900*    1986-05-01  RDH  ORIGINAL, FOLLOWING THE SAME DETAIL-LINE/TRAILER-
001000*                     LINE LAYOUT AS THE NIGHTLY BOX-OFFICE SETTLEMENT
001100*                     REPORT.
001200*    1999-01-08  JMK  Y2K SWEEP -- NO DATE FIELDS PRINTED BY THIS BOOK.
001300*                     NO CHANGE.
001400*_________________________________________________________________________
001500
001600*----------- 8000 -- WRITE ONE RESULT RECORD -----------------------------
001700
001800 8000-WRITE-RESULT-LINE.
001900     MOVE TXN-TIME TO OUT-TXN-TIME.
002000     MOVE TXN-TYPE TO OUT-TXN-TYPE.
002100     MOVE W-DETAIL-TEXT TO OUT-DETAIL.
002200     WRITE RESULT-RECORD.
002300     MOVE SPACES TO W-DETAIL-TEXT.
002400 8000-EXIT.
002500     EXIT.
002600
002700*----------- 8010 -- "A" DETAIL: AVAILABLE=NNNNN -------------------------
002800
002900 8010-BUILD-AVAILABILITY-DETAIL.
003000     MOVE SPACES TO W-DETAIL-TEXT.
003100     MOVE W-AVAIL-COUNT TO W-NUM-5.
003200     MOVE 1 TO W-DETAIL-PTR.
003300     STRING "AVAILABLE=" W-NUM-5 DELIMITED BY SIZE
003400         INTO W-DETAIL-TEXT POINTER W-DETAIL-PTR.
003500
003600*----------- 8020 -- "H" OK DETAIL: HOLD=NNNNN ROW=NNN SEATS=... ---------
003700*    W-BLOCK-ROW/W-BLOCK-START-SEAT/W-BEST-START/W-REQ-SEATS ARE
003800*    STILL SET FROM 5000-HANDLE-HOLD-REQUEST.
003900
004000 8020-BUILD-HOLD-OK-DETAIL.
004100     MOVE SPACES TO W-DETAIL-TEXT.
004200     MOVE 1 TO W-DETAIL-PTR.
004300     MOVE W-HOLD-ID-CTR TO W-NUM-5.
004400     MOVE W-BLOCK-ROW TO W-NUM-3.
004500     STRING "HOLD=" W-NUM-5 " ROW=" W-NUM-3 " SEATS="
004600         DELIMITED BY SIZE
004700         INTO W-DETAIL-TEXT POINTER W-DETAIL-PTR.
004800     COMPUTE W-LIST-START = W-BLOCK-START-SEAT + W-BEST-START.
004900     MOVE W-REQ-SEATS TO W-LIST-CNT.
005000     PERFORM 8050-APPEND-SEAT-LIST THRU 8050-EXIT.
005100
005200*----------- 8030 -- "R" OK DETAIL: CODE=XXXXXXXX -------------------------
005300
005400 8030-BUILD-RESERVE-OK-DETAIL.
005500     MOVE SPACES TO W-DETAIL-TEXT.
005600     MOVE 1 TO W-DETAIL-PTR.
005700     STRING "CODE=" W-NEW-CONF-CODE DELIMITED BY SIZE
005800         INTO W-DETAIL-TEXT POINTER W-DETAIL-PTR.
005900
006000*----------- 8040 -- "Q" OK DETAIL: ROW=NNN SEATS=... ---------------------
006100*    RV-IDX IS STILL SET FROM 6410-FIND-RESERVATION-BY-CODE.
006200
006300 8040-BUILD-LOOKUP-OK-DETAIL.
006400     MOVE SPACES TO W-DETAIL-TEXT.
006500     MOVE 1 TO W-DETAIL-PTR.
006600     MOVE RV-ROW (RV-IDX) TO W-NUM-3.
006700     STRING "ROW=" W-NUM-3 " SEATS=" DELIMITED BY SIZE
006800         INTO W-DETAIL-TEXT POINTER W-DETAIL-PTR.
006900     MOVE RV-START-SEAT (RV-IDX) TO W-LIST-START.
007000     MOVE RV-SEAT-CNT (RV-IDX) TO W-LIST-CNT.
007100     PERFORM 8050-APPEND-SEAT-LIST THRU 8050-EXIT.
007200
007300*----------- 8050 -- SHARED "SEATS=S1 S2 ..." LIST BUILDER ---------------
007400*    CALLER SETS W-LIST-START/W-LIST-CNT AND ADVANCES W-DETAIL-PTR
007500*    PAST THE LABEL FIRST.  SEAT IDS PRINT SPACE-SEPARATED, ASCENDING.
007600
007700 8050-APPEND-SEAT-LIST.
007800     COMPUTE W-LIST-END = W-LIST-START + W-LIST-CNT - 1.
007900     PERFORM 8051-APPEND-ONE-SEAT
008000        VARYING W-SEAT-SUB FROM W-LIST-START BY 1
008100           UNTIL W-SEAT-SUB > W-LIST-END.
008200 8050-EXIT.
008300     EXIT.
008400
008500 8051-APPEND-ONE-SEAT.
008600     MOVE W-SEAT-SUB TO W-NUM-3.
008700     IF W-SEAT-SUB = W-LIST-START
008800         STRING W-NUM-3 DELIMITED BY SIZE
008900             INTO W-DETAIL-TEXT POINTER W-DETAIL-PTR
009000     ELSE
009100         STRING " " W-NUM-3 DELIMITED BY SIZE
009200             INTO W-DETAIL-TEXT POINTER W-DETAIL-PTR.
009300
009400*----------- 8900 -- END-OF-RUN CONTROL TOTALS ---------------------------
009500*    WRITTEN TO RESULTS-FILE AS PLAIN TEXT LINES THROUGH THE
009600*    RESULT-LINE-TEXT REDEFINITION OF RESULT-RECORD -- THE SHOP NEVER
009700*    OPENED A SECOND REPORT FILE JUST FOR SEVEN TRAILER LINES.
009800
009900 8900-WRITE-CONTROL-TOTALS.
010000     PERFORM 4000-COUNT-AVAILABLE-SEATS THRU 4000-EXIT.
010100     MOVE SPACES TO RESULT-LINE-TEXT.
010200     STRING "TRANSACTIONS READ      " WT-TXN-READ
010300         DELIMITED BY SIZE INTO RESULT-LINE-TEXT.
010400     WRITE RESULT-RECORD.
010500     MOVE SPACES TO RESULT-LINE-TEXT.
010600     STRING "HOLDS GRANTED          " WT-HOLDS-GRANTED
010700         DELIMITED BY SIZE INTO RESULT-LINE-TEXT.
010800     WRITE RESULT-RECORD.
010900     MOVE SPACES TO RESULT-LINE-TEXT.
011000     STRING "HOLDS DENIED           " WT-HOLDS-DENIED
011100         DELIMITED BY SIZE INTO RESULT-LINE-TEXT.
011200     WRITE RESULT-RECORD.
011300     MOVE SPACES TO RESULT-LINE-TEXT.
011400     STRING "VALIDATION FAILURES    " WT-VALID-FAILS
011500         DELIMITED BY SIZE INTO RESULT-LINE-TEXT.
011600     WRITE RESULT-RECORD.
011700     MOVE SPACES TO RESULT-LINE-TEXT.
011800     STRING "RESERVATIONS MADE      " WT-RSV-MADE
011900         DELIMITED BY SIZE INTO RESULT-LINE-TEXT.
012000     WRITE RESULT-RECORD.
012100     MOVE SPACES TO RESULT-LINE-TEXT.
012200     STRING "HOLDS EXPIRED          " WT-HOLDS-EXPIRED
012300         DELIMITED BY SIZE INTO RESULT-LINE-TEXT.
012400     WRITE RESULT-RECORD.
012500     MOVE SPACES TO RESULT-LINE-TEXT.
012600     STRING "SEATS STILL AVAILABLE  " W-AVAIL-COUNT
012700         DELIMITED BY SIZE INTO RESULT-LINE-TEXT.
012800     WRITE RESULT-RECORD.
012900 8900-EXIT.
013000     EXIT.
