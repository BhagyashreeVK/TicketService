000100*_________________________________________________________________________
000200*    VENUE-RESERVATION-SYSTEM.COB
000300*    NIGHTLY TICKET-HOLD/RESERVATION BATCH -- READS THE VENUE
000400*    CONFIGURATION RECORD, BUILDS THE IN-MEMORY SEAT MAP AND SCORE
000500*    TABLE, THEN DRIVES THE DAY'S TRANSACTION FILE (AVAILABILITY, HOLD,
000600*    RESERVE, LOOKUP) IN TIME-STAMP ORDER, EXPIRING STALE HOLDS BEFORE
000700*    EACH TRANSACTION IS DISPATCHED.  ONE RESULT LINE IS WRITTEN PER
000800*    TRANSACTION, FOLLOWED BY SEVEN CONTROL-TOTAL LINES AT END OF FILE.
000900*_________________________________________________________________________
001000*    CHANGE LOG
001100*    ----------
001200*    1987-02-09  RDH  ORIGINAL PROGRAM, WRITTEN FOR THE TICKET-HOLD
001300*                     PROJECT (TKT-0014) -- FIRST-FIT SEAT SEARCH ONLY,
001400*                     NO SCORING.
001500*    1987-03-02  RDH  ADDED THE HOLD-TIMEOUT SWEEP (TKT-0021).
001600*    1989-07-20  RDH  REPLACED THE PER-SEAT INDICATOR TABLE WITH THE
001700*                     FREE-BLOCK POOL -- THE OLD TABLE COULD NOT HOLD A
001800*                     FULL HOUSE FOR THE NEW AMPHITHEATER JOB (TKT-0091).
001900*    1990-05-14  RDH  CORRECTED THE EXPIRY SWEEP TO RUN BEFORE EACH
002000*                     TRANSACTION RATHER THAN ONCE AN HOUR -- A HOLD
002100*                     COULD OUTLIVE ITS TIMEOUT BY UP TO 59 MINUTES
002200*                     (TKT-0103).
002300*    1994-11-21  JMK  RAISED THE HOLD AND RESERVATION TABLE SIZES FOR
002400*                     THE CONVENTION-CENTER CONTRACT (TKT-0144).
002500*    1994-12-02  JMK  FIXED A FREE-BLOCK MERGE BUG -- A RELEASED HOLD
002600*                     BOXED IN ON BOTH SIDES ONLY REJOINED ONE
002700*                     NEIGHBORING BLOCK (TKT-0149).
002800*    1998-09-04  JMK  Y2K IMPACT REVIEW COMPLETED FOR THIS PROGRAM AND
002900*                     ITS COPYBOOKS -- TXN-TIME AND HD-TIME ARE PLAIN
003000*                     SECONDS COUNTERS, NOT CALENDAR DATES.  CERTIFIED
003100*                     Y2K COMPLIANT, NO CODE CHANGE REQUIRED.
003200*    1999-01-08  JMK  Y2K SWEEP CLOSED OUT ACROSS ALL wsvenue.cbl/PL
003300*                     COPYBOOKS. SEE EACH BOOK'S OWN LOG.
003400*    2003-05-30  PDV  REPLACED FIRST-FIT WITH THE CENTER-OUT SCORING
003500*                     MODEL AND THE SLIDING-WINDOW BEST-SEAT SEARCH
003600*                     (TKT-0207).
003700*    2003-06-25  PDV  FIXED SLIDING-WINDOW TIE-BREAK -- TIES NOW SLIDE
003800*                     RIGHT (TKT-0218).
003900*    2006-09-12  PDV  DROPPED THE VENDOR RANDOM-STRING CALL FOR A
004000*                     DETERMINISTIC BASE-36 CONFIRMATION CODE BUILDER
004100*                     (TKT-0251).
004200*    2011-03-08  PDV  ADDED THE "Q" LOOKUP TRANSACTION TYPE AND THE
004300*                     CONFIRMATION-CODE SEARCH (TKT-0309).
004400*    2013-04-02  DWS  CORRECTED ALL THREE FILE-CONTROL ENTRIES TO
004500*                     ORGANIZATION IS LINE SEQUENTIAL -- THE OLD
004600*                     SEQUENTIAL CLAUSE READ AND WROTE RECORD-SEQUENTIAL
004700*                     (BINARY) FILES AND COULD NOT READ THE BOX-OFFICE
004800*                     EXTRACT, WHICH IS PLAIN NEWLINE-DELIMITED TEXT
004900*                     (TKT-0337).
005000*    2013-04-02  DWS  ADDED A VENUE-CONFIGURATION SANITY CHECK -- A ZERO
005100*                     ROW OR SEAT COUNT ON THE CONFIG RECORD USED TO
005200*                     FALL THROUGH AND RUN THE WHOLE TRANSACTION FILE
005300*                     AGAINST AN EMPTY VENUE.  THE RUN NOW STOPS WITH
005400*                     ONE ERROR RESULT LINE AND NO TRANSACTIONS ARE
005500*                     PROCESSED (TKT-0338).
005600*_________________________________________________________________________
005700
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID.    VENUE-RESERVATION-SYSTEM.
006000 AUTHOR.        R D HARMON.
006100 INSTALLATION.  DATA PROCESSING DEPT.
006200 DATE-WRITTEN.  1987-02-09.
006300 DATE-COMPILED.
006400 SECURITY.      UNCLASSIFIED -- INTERNAL BOX-OFFICE USE ONLY.
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT VENUE-CFG-FILE
007400            ASSIGN TO VENUCFG
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS W-VENUE-CFG-STATUS.
007700
007800     SELECT TRANSACTION-FILE
007900            ASSIGN TO TRANFILE
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS W-TRANSACTION-STATUS.
008200
008300     SELECT RESULTS-FILE
008400            ASSIGN TO RESULTS
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS IS W-RESULTS-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  VENUE-CFG-FILE
009200     LABEL RECORDS ARE STANDARD.
009300 01  VENUE-CFG-RECORD.
009400     05  CFG-NUM-ROWS              PIC 9(03).
009500     05  CFG-SEATS-PER-ROW         PIC 9(03).
009600     05  CFG-HOLD-TIMEOUT          PIC 9(05).
009700
009800 FD  TRANSACTION-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 01  TRANSACTION-RECORD.
010100     05  TXN-TIME                  PIC 9(09).
010200     05  TXN-TYPE                  PIC X(01).
010300     05  TXN-NUM-SEATS             PIC 9(03).
010400     05  TXN-HOLD-ID               PIC 9(05).
010500     05  TXN-EMAIL                 PIC X(40).
010600     05  TXN-CONF-CODE             PIC X(08).
010700
010800 FD  RESULTS-FILE
010900     LABEL RECORDS ARE STANDARD.
011000 01  RESULT-RECORD.
011100     05  OUT-TXN-TIME              PIC 9(09).
011200     05  OUT-TXN-TYPE              PIC X(01).
011300     05  OUT-STATUS                PIC X(04).
011400     05  OUT-DETAIL                PIC X(60).
011500 01  RESULT-LINE-TEXT REDEFINES RESULT-RECORD
011600                                  PIC X(74).
011700
011800 WORKING-STORAGE SECTION.
011900
012000     COPY "wsvenue.cbl".
012100
012200 01  W-FILE-SWITCHES.
012300     05  W-END-OF-TRAN-FILE        PIC X.
012400         88  END-OF-TRAN-FILE          VALUE "Y".
012500     05  W-CONFIG-VALID            PIC X.
012600         88  CONFIG-IS-OK              VALUE "Y".
012700
012800 01  W-VENUE-CFG-STATUS          PIC XX.
012900 01  W-TRANSACTION-STATUS        PIC XX.
013000 01  W-RESULTS-STATUS            PIC XX.
013100
013200*_________________________________________________________________________
013300
013400 PROCEDURE DIVISION.
013500
013600 1000-MAIN-CONTROL.
013700     PERFORM 1100-INITIALIZE-RUN.
013800     IF CONFIG-IS-OK
013900         PERFORM 1200-READ-AND-PROCESS UNTIL END-OF-TRAN-FILE
014000         PERFORM 8900-WRITE-CONTROL-TOTALS THRU 8900-EXIT
014100     ELSE
014200         PERFORM 1150-WRITE-CONFIG-ERROR.
014300     PERFORM 1900-TERMINATE-RUN.
014400     STOP RUN.
014500 1000-EXIT.
014600     EXIT.
014700
014800*----------- 1100 -- OPEN FILES, READ CONFIG, BUILD VENUE STATE ---------
014900
015000 1100-INITIALIZE-RUN.
015100     OPEN INPUT  VENUE-CFG-FILE.
015200     OPEN INPUT  TRANSACTION-FILE.
015300     OPEN OUTPUT RESULTS-FILE.
015400     MOVE "N" TO W-END-OF-TRAN-FILE.
015500     MOVE ZERO TO WT-TXN-READ.
015600     MOVE ZERO TO WT-HOLDS-GRANTED.
015700     MOVE ZERO TO WT-HOLDS-DENIED.
015800     MOVE ZERO TO WT-VALID-FAILS.
015900     MOVE ZERO TO WT-RSV-MADE.
016000     MOVE ZERO TO WT-HOLDS-EXPIRED.
016100     MOVE ZERO TO W-HOLD-ID-CTR.
016200     MOVE ZERO TO W-CODE-SEQ-CTR.
016300     MOVE ZERO TO W-FREE-BLOCK-CNT.
016400     MOVE ZERO TO W-HOLD-CNT.
016500     MOVE ZERO TO W-RSV-CNT.
016600     READ VENUE-CFG-FILE.
016700     PERFORM 1130-VALIDATE-CONFIG.
016800     IF CONFIG-IS-OK
016900         PERFORM 1110-BUILD-VENUE-STATE.
017000 1100-EXIT.
017100     EXIT.
017200
017300*----------- 1110 -- SCORE TABLE AND INITIAL FREE-BLOCK POOL ------------
017400*    THE WHOLE VENUE STARTS AS ONE FREE BLOCK PER ROW -- EVERY ROW IS
017500*    THE SAME WIDTH, SO ONE SCORE TABLE (BUILT BY PLSCORE.CBL) SERVES
017600*    THEM ALL.
017700
017800 1110-BUILD-VENUE-STATE.
017900     MOVE CFG-NUM-ROWS TO W-NUM-ROWS.
018000     MOVE CFG-SEATS-PER-ROW TO W-SEATS-PER-ROW.
018100     MOVE CFG-HOLD-TIMEOUT TO W-HOLD-TIMEOUT.
018200     PERFORM 2000-COMPUTE-SCORE-TABLE THRU 2000-EXIT.
018300     PERFORM 1120-ADD-ONE-ROW-BLOCK
018400        VARYING W-ROW-SUB FROM ZERO BY 1
018500           UNTIL W-ROW-SUB = W-NUM-ROWS.
018600
018700 1120-ADD-ONE-ROW-BLOCK.
018800     MOVE W-ROW-SUB TO W-NEW-BLOCK-ROW.
018900     MOVE ZERO TO W-NEW-BLOCK-START.
019000     MOVE W-SEATS-PER-ROW TO W-NEW-BLOCK-CNT.
019100     PERFORM 5900-ADD-FREE-BLOCK-ENTRY THRU 5900-EXIT.
019200
019300*----------- 1130 -- VENUE-CONFIGURATION SANITY CHECK --------------------
019400*    A VENUE WITH NO ROWS OR NO SEATS PER ROW CANNOT BE BUILT -- REJECT
019500*    THE RUN RATHER THAN PROCESS A DAY'S TRANSACTIONS AGAINST A VENUE
019600*    THAT IS SILENTLY ALL FULL (TKT-0338).
019700
019800 1130-VALIDATE-CONFIG.
019900     MOVE "Y" TO W-CONFIG-VALID.
020000     IF CFG-NUM-ROWS = ZERO OR CFG-SEATS-PER-ROW = ZERO
020100         MOVE "N" TO W-CONFIG-VALID.
020200
020300*----------- 1150 -- WRITE THE ONE-LINE CONFIG-ERROR RESULT --------------
020400*    NO TRANSACTION HAS BEEN READ AT THIS POINT, SO THERE IS NO
020500*    TXN-TIME/TXN-TYPE TO ECHO -- THE RECORD GOES OUT WITH A BLANK TIME
020600*    AND TYPE AND THE REASON IN OUT-DETAIL.
020700
020800 1150-WRITE-CONFIG-ERROR.
020900     MOVE ZERO TO OUT-TXN-TIME.
021000     MOVE SPACE TO OUT-TXN-TYPE.
021100     MOVE "FAIL" TO OUT-STATUS.
021200     MOVE "INVALID VENUE CONFIGURATION" TO OUT-DETAIL.
021300     WRITE RESULT-RECORD.
021400 1150-EXIT.
021500     EXIT.
021600
021700*----------- 1200 -- READ ONE TRANSACTION, EXPIRE, DISPATCH, WRITE ------
021800
021900 1200-READ-AND-PROCESS.
022000     READ TRANSACTION-FILE
022100         AT END MOVE "Y" TO W-END-OF-TRAN-FILE.
022200     IF NOT END-OF-TRAN-FILE
022300         ADD 1 TO WT-TXN-READ
022400         MOVE TXN-TIME TO W-CURRENT-CLOCK
022500         PERFORM 7000-EXPIRE-HOLDS THRU 7000-EXIT
022600         MOVE SPACES TO W-DETAIL-TEXT
022700         MOVE "FAIL" TO OUT-STATUS
022800         EVALUATE TXN-TYPE
022900             WHEN "A"
023000                 PERFORM 4000-COUNT-AVAILABLE-SEATS THRU 4000-EXIT
023100                 PERFORM 8010-BUILD-AVAILABILITY-DETAIL
023200                 MOVE "OK  " TO OUT-STATUS
023300             WHEN "H"
023400                 MOVE TXN-NUM-SEATS TO W-REQ-SEATS
023500                 PERFORM 5000-HANDLE-HOLD-REQUEST THRU 5000-EXIT
023600             WHEN "R"
023700                 PERFORM 6000-HANDLE-RESERVE-REQUEST THRU 6000-EXIT
023800             WHEN "Q"
023900                 PERFORM 6400-HANDLE-LOOKUP-REQUEST THRU 6400-EXIT
024000             WHEN OTHER
024100                 MOVE "UNKNOWN TRANSACTION TYPE" TO W-DETAIL-TEXT
024200                 ADD 1 TO WT-VALID-FAILS
024300         END-EVALUATE
024400         PERFORM 8000-WRITE-RESULT-LINE THRU 8000-EXIT.
024500 1200-EXIT.
024600     EXIT.
024700
024800*----------- 1900 -- CLOSE DOWN ------------------------------------------
024900
025000 1900-TERMINATE-RUN.
025100     CLOSE VENUE-CFG-FILE.
025200     CLOSE TRANSACTION-FILE.
025300     CLOSE RESULTS-FILE.
025400 1900-EXIT.
025500     EXIT.
025600
025700*_________________________________________________________________________
025800*    PROCEDURE-LIBRARY COPYBOOKS -- ONE TRANSLATABLE UNIT PER BOOK.
025900*_________________________________________________________________________
026000
026100 COPY "PLSCORE.CBL".
026200 COPY "PLVALID.CBL".
026300 COPY "PLAVAIL.CBL".
026400 COPY "PLHOLD.CBL".
026500 COPY "PLRESV.CBL".
026600 COPY "PLEXPIRE.CBL".
026700 COPY "PLREPORT.CBL".
