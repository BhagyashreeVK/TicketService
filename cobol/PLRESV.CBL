000100*_________________________________________________________________________
000200*    PLRESV.CBL
000300*    RESERVATION ENGINE -- TURNS A VALID HOLD INTO A CONFIRMED
000400*    RESERVATION AND ANSWERS "WHAT SEATS DOES THIS CODE COVER" LOOKUPS.
000500*    6300/6310 ARE THE GENERIC HOLD-TABLE REMOVE HELPERS -- PLEXPIRE.CBL
000600*    PERFORMS THEM TOO WHEN A HOLD TIMES OUT.
000700*
000800*    1986-04-22  RDH  ORIGINAL -- CALLED A VENDOR RANDOM-STRING ROUTINE
000900*                     FOR THE CONFIRMATION NUMBER.
001000*    1994-11-30  JMK  RAISED THE RESERVATION TABLE SIZE WITH THE HOLD
001100*                     TABLE (TKT-0144).
001200*    2006-09-12  PDV  DROPPED THE VENDOR RANDOM-STRING CALL (IT WAS
001300*                     RETIRED WITH THE OLD UTILITY LIBRARY) FOR A
001400*                     SEQUENTIAL BASE-36 CODE BUILDER -- DETERMINISTIC
001500*                     AND GUARANTEED UNIQUE FOR THE LIFE OF THE RUN
001600*                     (TKT-0251).
001700*_________________________________________________________________________
001800
001900*----------- 6000 -- TOP-LEVEL RESERVE-REQUEST HANDLER ------------------
002000
002100 6000-HANDLE-RESERVE-REQUEST.
002200     PERFORM 3200-VALIDATE-RESERVE-REQUEST THRU 3200-EXIT.
002300     IF NOT REQUEST-IS-VALID
002400         MOVE "FAIL" TO OUT-STATUS
002500         ADD 1 TO WT-VALID-FAILS
002600         GO TO 6000-EXIT.
002700     PERFORM 6100-GENERATE-CONF-CODE THRU 6100-EXIT.
002800     PERFORM 6200-MOVE-HOLD-TO-RESERVATION.
002900     MOVE "OK  " TO OUT-STATUS.
003000     PERFORM 8030-BUILD-RESERVE-OK-DETAIL.
003100     ADD 1 TO WT-RSV-MADE.
003200 6000-EXIT.
003300     EXIT.
003400
003500*----------- 6100 -- CONFIRMATION-CODE GENERATOR -------------------------
003600*    W-CODE-SEQ-CTR NEVER REPEATS WITHIN A RUN, SO EVERY EIGHT-DIGIT
003700*    BASE-36 CODE IT PRODUCES IS UNIQUE -- NO VENDOR RANDOM-STRING CALL
003800*    NEEDED.
003900
004000 6100-GENERATE-CONF-CODE.
004100     ADD 1 TO W-CODE-SEQ-CTR.
004200     MOVE W-CODE-SEQ-CTR TO W-CODE-QUOTIENT.
004300     PERFORM 6110-BUILD-ONE-CODE-DIGIT
004400        VARYING W-CODE-DIGIT-SUB FROM 8 BY -1
004500           UNTIL W-CODE-DIGIT-SUB = ZERO.
004600     MOVE W-CODE-BUILD TO W-NEW-CONF-CODE.
004700 6100-EXIT.
004800     EXIT.
004900
005000 6110-BUILD-ONE-CODE-DIGIT.
005100     DIVIDE W-CODE-QUOTIENT BY 36
005200            GIVING W-CODE-QUOTIENT REMAINDER W-CODE-REMAINDER.
005300     COMPUTE W-CODE-REMAINDER = W-CODE-REMAINDER + 1.
005400     MOVE W-CODE-ALPHABET (W-CODE-REMAINDER:1)
005500       TO W-CODE-CHAR (W-CODE-DIGIT-SUB).
005600
005700*----------- 6200 -- HOLD-TO-RESERVATION MOVE ----------------------------
005800*    HD-IDX STILL POINTS AT THE HOLD THAT 3210-FIND-HOLD-BY-ID MATCHED
005900*    DURING 3200-VALIDATE-RESERVE-REQUEST.
006000
006100 6200-MOVE-HOLD-TO-RESERVATION.
006200     ADD 1 TO W-RSV-CNT.
006300     SET RV-IDX TO W-RSV-CNT.
006400     MOVE W-NEW-CONF-CODE TO RV-CONF-CODE (RV-IDX).
006500     MOVE HD-ROW (HD-IDX) TO RV-ROW (RV-IDX).
006600     MOVE HD-START-SEAT (HD-IDX) TO RV-START-SEAT (RV-IDX).
006700     MOVE HD-SEAT-CNT (HD-IDX) TO RV-SEAT-CNT (RV-IDX).
006800     SET W-SCAN-SUB TO HD-IDX.
006900     PERFORM 6300-REMOVE-HOLD-AT THRU 6300-EXIT.
007000
007100*----------- 6300/6310 -- GENERIC HOLD-TABLE REMOVE HELPERS -------------
007200*    CALLER SETS W-SCAN-SUB TO THE SUBSCRIPT TO DROP.  PLEXPIRE.CBL
007300*    PERFORMS THESE TOO WHEN A HOLD TIMES OUT UNCLAIMED.
007400
007500 6300-REMOVE-HOLD-AT.
007600     COMPUTE W-KEEP-SUB = W-SCAN-SUB.
007700     COMPUTE W-SCAN-SUB = W-SCAN-SUB + 1.
007800     PERFORM 6310-SHIFT-ONE-HOLD-DOWN
007900        VARYING W-SCAN-SUB FROM W-SCAN-SUB BY 1
008000           UNTIL W-SCAN-SUB > W-HOLD-CNT.
008100     SUBTRACT 1 FROM W-HOLD-CNT.
008200 6300-EXIT.
008300     EXIT.
008400
008500 6310-SHIFT-ONE-HOLD-DOWN.
008600     MOVE W-HOLD (W-SCAN-SUB) TO W-HOLD (W-KEEP-SUB).
008700     ADD 1 TO W-KEEP-SUB.
008800
008900*----------- 6400 -- LOOKUP-REQUEST HANDLER -------------------------------
009000
009100 6400-HANDLE-LOOKUP-REQUEST.
009200     PERFORM 6410-FIND-RESERVATION-BY-CODE THRU 6410-EXIT.
009300     IF RSV-IS-FOUND
009400         MOVE "OK  " TO OUT-STATUS
009500         PERFORM 8040-BUILD-LOOKUP-OK-DETAIL
009600     ELSE
009700         MOVE "FAIL" TO OUT-STATUS
009800         MOVE "CODE NOT FOUND" TO W-DETAIL-TEXT
009900         ADD 1 TO WT-VALID-FAILS.
010000 6400-EXIT.
010100     EXIT.
010200
010300 6410-FIND-RESERVATION-BY-CODE.
010400     MOVE "N" TO W-RSV-FOUND.
010500     IF W-RSV-CNT NOT = ZERO
010600         PERFORM 6411-CHECK-ONE-RESERVATION
010700            VARYING RV-IDX FROM 1 BY 1
010800               UNTIL RV-IDX > W-RSV-CNT OR RSV-IS-FOUND.
010900 6410-EXIT.
011000     EXIT.
011100
011200 6411-CHECK-ONE-RESERVATION.
011300     IF RV-CONF-CODE (RV-IDX) = TXN-CONF-CODE
011400         MOVE "Y" TO W-RSV-FOUND.
