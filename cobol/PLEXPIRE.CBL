000100*_________________________________________________________________________
000200*    PLEXPIRE.CBL
000300*    HOLD-EXPIRY / RELEASE ENGINE -- RUN ONCE AT THE TOP OF EVERY
000400*    TRANSACTION, BEFORE THE TRANSACTION ITSELF IS DISPATCHED.  THE
000500*    HOLD TABLE STAYS IN ASCENDING HD-TIME ORDER (SEE wsvenue.cbl), SO
000600*    THIS PARAGRAPH CAN STOP THE INSTANT IT HITS A HOLD THAT HAS NOT
000700*    YET TIMED OUT -- EVERYTHING AFTER IT IS EVEN YOUNGER.
000800*
000900*    1989-07-16  RDH  ORIGINAL, WRITTEN WITH THE FREE-BLOCK POOL
001000*                     (TKT-0091).
001100*    1994-12-02  JMK  FIXED A BUG WHERE A HOLD ADJACENT ON BOTH SIDES
001200*                     TO OTHER FREE BLOCKS ONLY PICKED UP ONE OF THEM
001300*                     (TKT-0149).
001400*    1999-01-08  JMK  Y2K SWEEP -- HD-TIME AND W-HOLD-TIMEOUT ARE BOTH
001500*                     PLAIN SECONDS COUNTERS, NOT CALENDAR DATES. NO
001600*                     CHANGE NEEDED.
001700*_________________________________________________________________________
001800
001900*----------- 7000 -- EXPIRY SWEEP ----------------------------------------
002000*    GO TO IS USED HERE RATHER THAN A PERFORM ... UNTIL BECAUSE THE
002100*    COMPACTION IN 7010 RE-USES W-EXP-IDX FOR THE NEXT HOLD IN PLACE --
002200*    THE SUBSCRIPT MUST NOT ADVANCE ON ITS OWN BETWEEN HOLDS.
002300
002400 7000-EXPIRE-HOLDS.
002500     MOVE 1 TO W-EXP-IDX.
002600 7010-EXPIRE-LOOP.
002700     IF W-EXP-IDX > W-HOLD-CNT
002800         GO TO 7000-EXIT.
002900     COMPUTE W-EXPIRE-AT = HD-TIME (W-EXP-IDX) + W-HOLD-TIMEOUT.
003000     IF W-EXPIRE-AT > W-CURRENT-CLOCK
003100         GO TO 7000-EXIT.
003200     PERFORM 7020-RELEASE-ONE-HOLD THRU 7020-EXIT.
003300     GO TO 7010-EXPIRE-LOOP.
003400 7000-EXIT.
003500     EXIT.
003600
003700*----------- 7020 -- RELEASE ONE EXPIRED HOLD ----------------------------
003800*    MERGES THE HOLD'S SEATS BACK INTO THE FREE-BLOCK POOL, BUMPS THE
003900*    EXPIRY TOTAL, THEN DROPS THE HOLD ENTRY.  W-EXP-IDX IS LEFT
004000*    UNCHANGED SO 7010-EXPIRE-LOOP RE-CHECKS THE HOLD THAT SLID INTO
004100*    THIS SLOT.
004200
004300 7020-RELEASE-ONE-HOLD.
004400     MOVE HD-ROW (W-EXP-IDX) TO W-REL-ROW.
004500     MOVE HD-START-SEAT (W-EXP-IDX) TO W-REL-START.
004600     MOVE HD-SEAT-CNT (W-EXP-IDX) TO W-REL-CNT.
004700     PERFORM 7100-MERGE-RELEASED-SEATS THRU 7100-EXIT.
004800     ADD 1 TO WT-HOLDS-EXPIRED.
004900     SET W-SCAN-SUB TO W-EXP-IDX.
005000     PERFORM 6300-REMOVE-HOLD-AT THRU 6300-EXIT.
005100 7020-EXIT.
005200     EXIT.
005300
005400*----------- 7100 -- MERGE RELEASED SEATS BACK INTO THE FREE-BLOCK POOL -
005500*    W-REL-ROW/START/CNT DESCRIBE THE RANGE BEING RELEASED.  A FREE
005600*    BLOCK STARTING RIGHT AFTER THE RELEASED RANGE IS SWALLOWED ON THE
005700*    RIGHT; ONE ENDING RIGHT BEFORE IT IS SWALLOWED ON THE LEFT; BOTH
005800*    CAN APPLY AT ONCE (TKT-0149).  THE RESULT IS FILED AS ONE NEW
005900*    FREE BLOCK.
006000
006100 7100-MERGE-RELEASED-SEATS.
006200     MOVE ZERO TO W-NEXT-MATCH-SUB.
006300     MOVE ZERO TO W-PREV-MATCH-SUB.
006400     COMPUTE W-SEEK-NEXT = W-REL-START + W-REL-CNT.
006500     IF W-FREE-BLOCK-CNT NOT = ZERO
006600         PERFORM 7110-SCAN-ONE-BLOCK-FOR-MERGE
006700            VARYING W-SCAN-SUB FROM 1 BY 1
006800               UNTIL W-SCAN-SUB > W-FREE-BLOCK-CNT.
006900     MOVE W-REL-ROW TO W-NEW-BLOCK-ROW.
007000     MOVE W-REL-START TO W-MERGE-START.
007100     MOVE W-REL-CNT TO W-MERGE-CNT.
007200     IF W-NEXT-MATCH-SUB NOT = ZERO
007300         ADD FB-SEAT-CNT (W-NEXT-MATCH-SUB) TO W-MERGE-CNT.
007400     IF W-PREV-MATCH-SUB NOT = ZERO
007500         ADD FB-SEAT-CNT (W-PREV-MATCH-SUB) TO W-MERGE-CNT
007600         MOVE FB-START-SEAT (W-PREV-MATCH-SUB) TO W-MERGE-START.
007700     MOVE W-MERGE-START TO W-NEW-BLOCK-START.
007800     MOVE W-MERGE-CNT TO W-NEW-BLOCK-CNT.
007900     PERFORM 7120-REMOVE-MERGED-BLOCKS THRU 7120-EXIT.
008000     PERFORM 5900-ADD-FREE-BLOCK-ENTRY THRU 5900-EXIT.
008100 7100-EXIT.
008200     EXIT.
008300
008400 7110-SCAN-ONE-BLOCK-FOR-MERGE.
008500     IF FB-ROW (W-SCAN-SUB) = W-REL-ROW
008600         IF FB-START-SEAT (W-SCAN-SUB) = W-SEEK-NEXT
008700             MOVE W-SCAN-SUB TO W-NEXT-MATCH-SUB
008800         ELSE
008900             IF W-REL-START NOT = ZERO
009000                 COMPUTE W-SEEK-PREV-END = FB-START-SEAT (W-SCAN-SUB)
009100                                           + FB-SEAT-CNT (W-SCAN-SUB)
009200                 IF W-SEEK-PREV-END = W-REL-START
009300                     MOVE W-SCAN-SUB TO W-PREV-MATCH-SUB.
009400
009500*----------- 7120 -- DROP THE SWALLOWED POOL ENTRIES ----------------------
009600*    REMOVES THE HIGHER SUBSCRIPT FIRST SO THE LOWER ONE STAYS VALID
009700*    THROUGH THE COMPACTION IN 5910-REMOVE-BLOCK-AT.
009800
009900 7120-REMOVE-MERGED-BLOCKS.
010000     IF W-NEXT-MATCH-SUB NOT = ZERO AND W-PREV-MATCH-SUB NOT = ZERO
010100         IF W-NEXT-MATCH-SUB > W-PREV-MATCH-SUB
010200             MOVE W-NEXT-MATCH-SUB TO W-SCAN-SUB
010300             PERFORM 5910-REMOVE-BLOCK-AT THRU 5910-EXIT
010400             MOVE W-PREV-MATCH-SUB TO W-SCAN-SUB
010500             PERFORM 5910-REMOVE-BLOCK-AT THRU 5910-EXIT
010600         ELSE
010700             MOVE W-PREV-MATCH-SUB TO W-SCAN-SUB
010800             PERFORM 5910-REMOVE-BLOCK-AT THRU 5910-EXIT
010900             MOVE W-NEXT-MATCH-SUB TO W-SCAN-SUB
011000             PERFORM 5910-REMOVE-BLOCK-AT THRU 5910-EXIT
011100     ELSE
011200         IF W-NEXT-MATCH-SUB NOT = ZERO
011300             MOVE W-NEXT-MATCH-SUB TO W-SCAN-SUB
011400             PERFORM 5910-REMOVE-BLOCK-AT THRU 5910-EXIT
011500         ELSE
011600             IF W-PREV-MATCH-SUB NOT = ZERO
011700                 MOVE W-PREV-MATCH-SUB TO W-SCAN-SUB
011800                 PERFORM 5910-REMOVE-BLOCK-AT THRU 5910-EXIT.
011900 7120-EXIT.
012000     EXIT.
