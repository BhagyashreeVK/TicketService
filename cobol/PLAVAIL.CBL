000100*_________________________________________________________________________
000200*    PLAVAIL.CBL
000300*    AVAILABILITY COUNTER -- ADDS UP THE SEATS STILL SITTING IN THE
000400*    FREE-BLOCK POOL.  USED BOTH FOR THE "A" TRANSACTION AND FOR THE
000500*    "SEATS STILL AVAILABLE" LINE ON THE END-OF-RUN CONTROL TOTALS.
000600*
000700*    1986-04-08  RDH  ORIGINAL.
000800*    1989-07-05  RDH  REPOINTED AT THE NEW FREE-BLOCK POOL WHEN THE
000900*                     SEAT TABLE WAS REPLACED BY IT (TKT-0091).
001000*_________________________________________________________________________
001100
001200 4000-COUNT-AVAILABLE-SEATS.
001300     MOVE ZERO TO W-AVAIL-COUNT.
001400     IF W-FREE-BLOCK-CNT NOT = ZERO
001500         PERFORM 4010-ADD-ONE-BLOCK-COUNT
001600            VARYING W-SCAN-SUB FROM 1 BY 1
001700               UNTIL W-SCAN-SUB > W-FREE-BLOCK-CNT.
001800 4000-EXIT.
001900     EXIT.
002000
002100 4010-ADD-ONE-BLOCK-COUNT.
002200     ADD FB-SEAT-CNT (W-SCAN-SUB) TO W-AVAIL-COUNT.
