000100*_________________________________________________________________________
000200*    PLSCORE.CBL
000300*    SEAT-SCORING CALCULATOR -- BUILDS THE ONE SCORE TABLE SHARED BY
000400*    EVERY ROW OF THE VENUE.  CENTER SEATS SCORE HIGHEST.  CALLED ONCE
000500*    FROM 1110-BUILD-VENUE-STATE, BEFORE THE FIRST TRANSACTION IS READ.
000600*    WORKING-STORAGE FOR THIS BOOK LIVES IN wsvenue.cbl (W-SCORE-WORK)
000700*    SINCE A PROCEDURE-LIBRARY COPYBOOK CARRIES PARAGRAPHS ONLY.
000800*
000900*    1986-03-18  RDH  ORIGINAL.
001000*    2003-05-30  PDV  REWORKED TO A SINGLE ROUNDED COMPUTE PER SEAT SO
001100*                     THE HALF-UP ROUNDING MATCHES THE OLD SPREADSHEET
001200*                     MODEL EXACTLY (TKT-0207).
001300*_________________________________________________________________________
001400
001500 2000-COMPUTE-SCORE-TABLE.
001600     DIVIDE W-SEATS-PER-ROW BY 2 GIVING W-MID REMAINDER W-REM.
001700     IF W-REM = 0
001800         MOVE "Y" TO W-ROW-WIDTH-EVEN
001900     ELSE
002000         MOVE "N" TO W-ROW-WIDTH-EVEN.
002100     IF W-SEATS-PER-ROW NOT > 2
002200         ADD 1 TO W-MID.
002300     IF ROW-WIDTH-IS-EVEN
002400         COMPUTE W-DIVISOR = W-MID - 1
002500     ELSE
002600         MOVE W-MID TO W-DIVISOR.
002700     PERFORM 2010-SCORE-ONE-SEAT
002800        VARYING W-SEAT-SUB FROM ZERO BY 1
002900           UNTIL W-SEAT-SUB = W-SEATS-PER-ROW.
003000 2000-EXIT.
003100     EXIT.
003200
003300 2010-SCORE-ONE-SEAT.
003400     IF ROW-WIDTH-IS-EVEN
003500         IF W-SEAT-SUB < W-MID
003600             COMPUTE W-NUMERATOR = W-SEAT-SUB + 1
003700         ELSE
003800             COMPUTE W-NUMERATOR = W-SEATS-PER-ROW - W-SEAT-SUB
003900     ELSE
004000         IF W-SEAT-SUB NOT > W-MID
004100             COMPUTE W-NUMERATOR = W-SEAT-SUB + 1
004200         ELSE
004300             COMPUTE W-NUMERATOR = W-SEATS-PER-ROW - W-SEAT-SUB.
004400     SET SC-IDX TO W-SEAT-SUB.
004500     SET SC-IDX UP BY 1.
004600     COMPUTE W-SEAT-SCORE (SC-IDX) ROUNDED =
004700             (W-NUMERATOR * 10) / W-DIVISOR.
004800 2010-EXIT.
004900     EXIT.
